000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: INTERVAL-TRACKER                                               
000400* Purpose: Keeps the set of already-matched, non-overlapping              
000500*          location intervals for the one line of clipping text           
000600*          currently being scanned by NGRAM-MATCH-PROCESSOR, and          
000700*          answers "what is the next starting position at or              
000800*          after N whose whole candidate window does not overlap          
000900*          an already-matched interval."                                  
001000*          This is the same boundary-table-and-scan approach the          
001100*          loop-handler modules on the old report-writer job used         
001200*          to track nested block start/end pairs, carried over            
001300*          here for a single flat list of disjoint intervals              
001400*          sized to one line of text (a line is bounded in                
001500*          length, so there is no need for a balanced tree to             
001600*          keep the scan fast).                                           
001700******************************************************************        
001800* CHANGE LOG                                                              
001900*    1985-06-04 RTH  Original coding.                                     
002000*    1986-02-19 DLM  INTERVAL-INSERT now keeps the table in start         
002100*                    order (tie broken by end) instead of append          
002200*                    order -- made the next-available scan much           
002300*                    easier to read.                                      
002400*    1998-11-09 SAB  Y2K-0231 Reviewed - offsets are character            
002500*                    positions, not dates.  No change required.           
002600*    2003-05-30 CMW  HD-4471 Raised MAX-INTERVALS from 200 to 500         
002700*                    after a long wire story overran the old              
002800*                    table limit during the June volume test.             
002900*    2011-08-17 CMW  HD-5206 FIND-NEXT-AVAILABLE was re-scanning          
003000*                    only while the candidate was still free and          
003100*                    stopping as soon as it found a hit -- exactly        
003200*                    backwards.  Job hung on the first position of        
003300*                    the first article of every run.  Corrected           
003400*                    the UNTIL clause to keep scanning while              
003500*                    covered, not until covered.                          
003600*    2011-09-14 CMW  HD-5229 INTERVAL-NEXT-AVAILABLE was only             
003700*                    testing the single starting character against        
003800*                    the table, not the whole candidate window --         
003900*                    let a shorter later window land inside the           
004000*                    tail of an earlier, longer match.  Candidate         
004100*                    is now carried as a start/end pair and tested        
004200*                    for overlap against the whole stored span.           
004300******************************************************************        
004400 identification division.                                                 
004500 program-id. interval-tracker.                                            
004600 author. r. t. holloway.                                                  
004700 installation. midland state data center.                                 
004800 date-written. 1985-06-04.                                                
004900 date-compiled.                                                           
005000 security. unclassified - internal batch use only.                        
005100                                                                          
005200 environment division.                                                    
005300                                                                          
005400 configuration section.                                                   
005500                                                                          
005600 special-names.                                                           
005700     c01 is top-of-form.                                                  
005800                                                                          
005900 input-output section.                                                    
006000                                                                          
006100 data division.                                                           
006200                                                                          
006300 working-storage section.                                                 
006400                                                                          
006500 copy "copybooks/working_storage/ws_date_work.cpy".                       
006600                                                                          
006700 01  ws-ivl-end-idx               usage index.                            
006800 01  ws-ivl-insert-at             pic 9(04) comp.                         
006900 01  ws-ivl-shift-idx             pic 9(04) comp.                         
007000                                                                          
007100 01  ws-insert-spot-sw            pic a value 'N'.                        
007200     88  ws-insert-spot-found     value 'Y'.                              
007300     88  ws-insert-spot-not-found value 'N'.                              
007400                                                                          
007500 01  ws-interval-table.                                                   
007600     05  ws-num-intervals         pic 9(04) comp.                         
007700     05  ws-interval-entries      occurs 0 to 500 times                   
007800                                  depending on ws-num-intervals           
007900                                  indexed by ws-ivl-idx.                  
008000         10  ws-ivl-start-val     pic 9(04).                              
008100         10  ws-ivl-end-val       pic 9(04).                              
008200         10  filler              pic x(02).                               
008300                                                                          
008400 01  ws-candidate-start           pic 9(04) comp.                         
008500 01  ws-candidate-end             pic 9(04) comp.                         
008600 01  ws-candidate-window-len      pic 9(04) comp.                         
008700 01  ws-covered-sw                pic a value 'N'.                        
008800     88  ws-covered               value 'Y'.                              
008900     88  ws-not-covered           value 'N'.                              
009000                                                                          
009100 01  ws-log-msg                   pic x(76) value spaces.                 
009200                                                                          
009300 linkage section.                                                         
009400                                                                          
009500 copy "copybooks/linkage_section/l_interval.cpy".                         
009600                                                                          
009700 01  l-next-available-pos         pic 9(04).                              
009800                                                                          
009900 procedure division using l-interval.                                     
010000                                                                          
010100 main-procedure.                                                          
010200     move spaces to ws-log-msg                                            
010300     string                                                               
010400         "INTERVAL-TRACKER: should not be called directly. Use "          
010500         "INTERVAL-RESET, INTERVAL-INSERT, or INTERVAL-NEXT-"             
010600         "AVAILABLE instead."                                             
010700         delimited by size                                                
010800         into ws-log-msg                                                  
010900     end-string                                                           
011000     call "logger" using ws-log-msg                                       
011100     goback.                                                              
011200                                                                          
011300******************************************************************        
011400* Entry: INTERVAL-RESET                                                   
011500* Purpose: Empties the table.  Called once per line of clipping           
011600*          text before that line's scan begins (per-line                  
011700*          isolation -- matches never carry over from one line            
011800*          of text to the next).                                          
011900******************************************************************        
012000 entry "interval-reset".                                                  
012100     move zero to ws-num-intervals                                        
012200     goback.                                                              
012300                                                                          
012400******************************************************************        
012500* Entry: INTERVAL-INSERT                                                  
012600* Purpose: Records one matched, non-overlapping interval.  The            
012700*          table is kept in order by start position, tie broken           
012800*          by end position, so INTERVAL-NEXT-AVAILABLE can scan           
012900*          it left to right.                                              
013000******************************************************************        
013100 entry "interval-insert" using l-interval.                                
013200                                                                          
013300     move ws-num-intervals to ws-ivl-insert-at                            
013400     add 1 to ws-ivl-insert-at                                            
013500     set ws-insert-spot-not-found to true                                 
013600                                                                          
013700     if ws-num-intervals > 0 then                                         
013800         set ws-ivl-end-idx to ws-num-intervals                           
013900         perform find-one-insert-spot                                     
014000             varying ws-ivl-idx from 1 by 1                               
014100             until ws-ivl-idx > ws-ivl-end-idx                            
014200             or ws-insert-spot-found                                      
014300     end-if                                                               
014400                                                                          
014500     add 1 to ws-num-intervals                                            
014600                                                                          
014700     perform shift-one-interval-up                                        
014800         varying ws-ivl-shift-idx from ws-num-intervals by -1             
014900         until ws-ivl-shift-idx <= ws-ivl-insert-at                       
015000                                                                          
015100     move l-ivl-start to ws-ivl-start-val(ws-ivl-insert-at)               
015200     move l-ivl-end   to ws-ivl-end-val(ws-ivl-insert-at)                 
015300                                                                          
015400     goback.                                                              
015500                                                                          
015600******************************************************************        
015700* FIND-ONE-INSERT-SPOT                                                    
015800* Purpose: Tests whether the new interval belongs ahead of the            
015900*          table entry at WS-IVL-IDX; if so, remembers that slot          
016000*          and stops the scan.                                            
016100******************************************************************        
016200 find-one-insert-spot.                                                    
016300                                                                          
016400     if l-ivl-start < ws-ivl-start-val(ws-ivl-idx)                        
016500     or (l-ivl-start = ws-ivl-start-val(ws-ivl-idx)                       
016600         and l-ivl-end < ws-ivl-end-val(ws-ivl-idx))                      
016700     then                                                                 
016800         move ws-ivl-idx to ws-ivl-insert-at                              
016900         set ws-insert-spot-found to true                                 
017000     end-if                                                               
017100                                                                          
017200     exit paragraph.                                                      
017300                                                                          
017400******************************************************************        
017500* SHIFT-ONE-INTERVAL-UP                                                   
017600* Purpose: Moves one table entry up one slot to open room for             
017700*          the interval being inserted.                                   
017800******************************************************************        
017900 shift-one-interval-up.                                                   
018000                                                                          
018100     move ws-ivl-start-val(ws-ivl-shift-idx - 1)                          
018200         to ws-ivl-start-val(ws-ivl-shift-idx)                            
018300     move ws-ivl-end-val(ws-ivl-shift-idx - 1)                            
018400         to ws-ivl-end-val(ws-ivl-shift-idx)                              
018500                                                                          
018600     exit paragraph.                                                      
018700                                                                          
018800******************************************************************        
018900* Entry: INTERVAL-NEXT-AVAILABLE                                          
019000* Purpose: Given a candidate window in L-IVL-START/L-IVL-END,             
019100*          returns in L-NEXT-AVAILABLE-POS the first start                
019200*          position at or after L-IVL-START whose whole window            
019300*          (the same length as the one passed in) does not                
019400*          overlap any stored interval.  If the candidate window          
019500*          itself is already clear, its own start is returned             
019600*          unchanged -- the caller tests for that to decide               
019700*          whether its window overlapped an earlier match.                
019800******************************************************************        
019900 entry "interval-next-available" using                                    
020000     l-interval l-next-available-pos.                                     
020100                                                                          
020200     move l-ivl-start to ws-candidate-start                               
020300     move l-ivl-end   to ws-candidate-end                                 
020400     compute ws-candidate-window-len =                                    
020500         l-ivl-end - l-ivl-start + 1                                      
020600     end-compute                                                          
020700                                                                          
020800     perform find-next-available                                          
020900                                                                          
021000     move ws-candidate-start to l-next-available-pos                      
021100                                                                          
021200     goback.                                                              
021300                                                                          
021400******************************************************************        
021500* FIND-NEXT-AVAILABLE                                                     
021600* Purpose: Keeps re-scanning the whole table against the moving           
021700*          candidate window until a full pass comes back clean.           
021800*          RESCAN-INTERVALS-FOR-CANDIDATE only ever raises                
021900*          WS-COVERED, on a hit that bumps the candidate -- it is         
022000*          never the one to lower it -- so the candidate has to           
022100*          start "dirty" and the loop keep going for as long as           
022200*          the last pass found a hit, not stop the moment it              
022300*          finds one.                                                     
022400******************************************************************        
022500*    2011-08-17 CMW  HD-5206 UNTIL clause here was backwards --           
022600*                    it stopped the scan as soon as a hit bumped          
022700*                    the candidate instead of continuing past it,         
022800*                    which hung the geo-tagger job on the first           
022900*                    position of the first article of every run.          
023000 find-next-available.                                                     
023100                                                                          
023200     set ws-covered to true                                               
023300                                                                          
023400     perform rescan-intervals-for-candidate                               
023500         until ws-not-covered                                             
023600                                                                          
023700     exit paragraph.                                                      
023800                                                                          
023900******************************************************************        
024000* RESCAN-INTERVALS-FOR-CANDIDATE                                          
024100* Purpose: One full pass of the table looking for an interval             
024200*          that overlaps the candidate window                             
024300*          [WS-CANDIDATE-START, WS-CANDIDATE-END].  If one is             
024400*          found, the candidate window is bumped past it and the          
024500*          covered switch is left raised so FIND-NEXT-AVAILABLE           
024600*          restarts the scan from the new window; if none                 
024700*          overlaps it, the switch is lowered and the candidate           
024800*          window is free.                                                
024900******************************************************************        
025000 rescan-intervals-for-candidate.                                          
025100                                                                          
025200     set ws-not-covered to true                                           
025300                                                                          
025400     if ws-num-intervals > 0 then                                         
025500         set ws-ivl-end-idx to ws-num-intervals                           
025600         perform test-one-interval-for-candidate                          
025700             varying ws-ivl-idx from 1 by 1                               
025800             until ws-ivl-idx > ws-ivl-end-idx                            
025900             or ws-covered                                                
026000     end-if                                                               
026100                                                                          
026200     exit paragraph.                                                      
026300                                                                          
026400******************************************************************        
026500* TEST-ONE-INTERVAL-FOR-CANDIDATE                                         
026600* Purpose: Tests one stored interval against the whole candidate          
026700*          window, not just its starting character; bumps the             
026800*          candidate window past it on a hit.  Two spans overlap          
026900*          when the candidate starts at or before the stored              
027000*          span's end and ends at or after the stored span's              
027100*          start.                                                         
027200******************************************************************        
027300 test-one-interval-for-candidate.                                         
027400                                                                          
027500     if ws-candidate-start <= ws-ivl-end-val(ws-ivl-idx)                  
027600     and ws-candidate-end   >= ws-ivl-start-val(ws-ivl-idx)               
027700     then                                                                 
027800         compute ws-candidate-start =                                     
027900             ws-ivl-end-val(ws-ivl-idx) + 1                               
028000         end-compute                                                      
028100         compute ws-candidate-end =                                       
028200             ws-candidate-start + ws-candidate-window-len - 1             
028300         end-compute                                                      
028400         set ws-covered to true                                           
028500     end-if                                                               
028600                                                                          
028700     exit paragraph.                                                      
028800                                                                          
028900 end program interval-tracker.                                            
