000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: CSV-FIELD-EXTRACTOR                                            
000400* Purpose: Pulls the first, second, or last comma-delimited field         
000500*          out of one line of the wire-service news extract.              
000600*          Only those three columns are ever used by this job             
000700*          (article id, newspaper name, and the article body);            
000800*          any columns between the second and the last are read           
000900*          past but never stored.  This is a plain delimited              
001000*          split, the same as the old colon-split logic on the            
001100*          source-line loader -- it does not attempt to honor             
001200*          quoted commas inside a field.                                  
001300******************************************************************        
001400* CHANGE LOG                                                              
001500*    1985-06-18 RTH  Original coding.                                     
001600*    1991-01-22 JFK  EXTRACT-LAST-FIELD no longer assumes the             
001700*                    last field is comma-free; it now scans for           
001800*                    the final comma in the line instead of just          
001900*                    taking everything after the second one.              
002000*    1998-11-09 SAB  Y2K-0231 Reviewed - fields carried here are          
002100*                    text, not dates.  No change required.                
002200*    2011-09-14 CMW  HD-5233 L-CSV-LINE was declared four bytes           
002300*                    short of the 4092-byte NEWSIN line buffer            
002400*                    it is always called with; EXTRACT-LAST-FIELD         
002500*                    scans only as far as its own PICTURE, not            
002600*                    the caller's, so the final ~92 characters of         
002700*                    a long article body were being scanned past          
002800*                    and lost.  Widened to match.                         
002900******************************************************************        
003000 identification division.                                                 
003100 program-id. csv-field-extractor.                                         
003200 author. r. t. holloway.                                                  
003300 installation. midland state data center.                                 
003400 date-written. 1985-06-18.                                                
003500 date-compiled.                                                           
003600 security. unclassified - internal batch use only.                        
003700                                                                          
003800 environment division.                                                    
003900                                                                          
004000 configuration section.                                                   
004100                                                                          
004200 special-names.                                                           
004300     c01 is top-of-form.                                                  
004400                                                                          
004500 input-output section.                                                    
004600                                                                          
004700 data division.                                                           
004800                                                                          
004900 working-storage section.                                                 
005000                                                                          
005100 copy "copybooks/working_storage/ws_date_work.cpy".                       
005200                                                                          
005300 01  ws-discard-field             pic x(4000).                            
005400                                                                          
005500 01  ws-line-len                  pic 9(04) comp.                         
005600 01  ws-char-idx                  pic 9(04) comp.                         
005700 01  ws-last-comma-pos            pic 9(04) comp.                         
005800 01  ws-field-len                 pic 9(04) comp.                         
005900                                                                          
006000 01  ws-log-msg                   pic x(76) value spaces.                 
006100                                                                          
006200 linkage section.                                                         
006300                                                                          
006400 01  l-csv-line                   pic x(4092).                            
006500 01  l-field-value                pic x(4000).                            
006600                                                                          
006700 procedure division using l-csv-line l-field-value.                       
006800                                                                          
006900 main-procedure.                                                          
007000     move spaces to ws-log-msg                                            
007100     string                                                               
007200         "CSV-FIELD-EXTRACTOR: should not be called directly. "           
007300         "Use EXTRACT-FIRST-FIELD, EXTRACT-SECOND-FIELD, or "             
007400         "EXTRACT-LAST-FIELD instead."                                    
007500         delimited by size                                                
007600         into ws-log-msg                                                  
007700     end-string                                                           
007800     call "logger" using ws-log-msg                                       
007900     goback.                                                              
008000                                                                          
008100******************************************************************        
008200* Entry: EXTRACT-FIRST-FIELD                                              
008300******************************************************************        
008400 entry "extract-first-field" using l-csv-line l-field-value.              
008500                                                                          
008600     move spaces to l-field-value                                         
008700                                                                          
008800     unstring l-csv-line                                                  
008900         delimited by ","                                                 
009000         into l-field-value                                               
009100     end-unstring                                                         
009200                                                                          
009300     goback.                                                              
009400                                                                          
009500******************************************************************        
009600* Entry: EXTRACT-SECOND-FIELD                                             
009700******************************************************************        
009800 entry "extract-second-field" using l-csv-line l-field-value.             
009900                                                                          
010000     move spaces to l-field-value                                         
010100     move spaces to ws-discard-field                                      
010200                                                                          
010300     unstring l-csv-line                                                  
010400         delimited by ","                                                 
010500         into ws-discard-field l-field-value                              
010600     end-unstring                                                         
010700                                                                          
010800     goback.                                                              
010900                                                                          
011000******************************************************************        
011100* Entry: EXTRACT-LAST-FIELD                                               
011200* Scans the whole line for the position of the final comma, then          
011300* takes everything after it as the field value.  A line with no           
011400* comma at all is treated as a single field.                              
011500******************************************************************        
011600 entry "extract-last-field" using l-csv-line l-field-value.               
011700                                                                          
011800     move spaces to l-field-value                                         
011900     move zero to ws-last-comma-pos                                       
012000     move length of l-csv-line to ws-line-len                             
012100                                                                          
012200     perform find-one-comma                                               
012300         varying ws-char-idx from 1 by 1                                  
012400         until ws-char-idx > ws-line-len                                  
012500                                                                          
012600     if ws-last-comma-pos = 0 then                                        
012700         move l-csv-line to l-field-value                                 
012800     else                                                                 
012900         compute ws-field-len =                                           
013000             ws-line-len - ws-last-comma-pos                              
013100         end-compute                                                      
013200         move l-csv-line(ws-last-comma-pos + 1 : ws-field-len)            
013300             to l-field-value                                             
013400     end-if                                                               
013500                                                                          
013600     goback.                                                              
013700                                                                          
013800******************************************************************        
013900* FIND-ONE-COMMA                                                          
014000* Purpose: Tests one character position; remembers it in                  
014100*          WS-LAST-COMMA-POS if it holds a comma.  Called once            
014200*          per character so the last comma in the line wins.              
014300******************************************************************        
014400 find-one-comma.                                                          
014500                                                                          
014600     if l-csv-line(ws-char-idx:1) = "," then                              
014700         move ws-char-idx to ws-last-comma-pos                            
014800     end-if                                                               
014900                                                                          
015000     exit paragraph.                                                      
015100                                                                          
015200 end program csv-field-extractor.                                         
