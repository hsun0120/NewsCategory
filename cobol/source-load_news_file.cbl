000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: LOAD-NEWS-FILE                                                 
000400* Purpose: Owns the NEWSIN file and hands the main step one               
000500*          cleaned NEWS-RECORD at a time.  Only the first,                
000600*          second, and last comma-delimited column of each line           
000700*          are kept (article id, newspaper name, article body);           
000800*          any columns between them are read past and discarded.          
000900*          The article body is run through CLEAN-NEWS-TEXT                
001000*          before it is ever handed back to the caller, so every          
001100*          record this step returns is already free of markup             
001200*          and blanks.                                                    
001300******************************************************************        
001400* CHANGE LOG                                                              
001500*    1985-07-02 RTH  Original coding.                                     
001600*    1986-02-19 DLM  Entry points split out of the old single             
001700*                    LOAD-NEWS-FILE paragraph so the main step            
001800*                    can pull one record at a time instead of             
001900*                    waiting on the whole file to load.                   
002000*    1998-11-09 SAB  Y2K-0231 Reviewed - NEWS-ID is an article            
002100*                    identifier, not a date.  No change required.         
002200*    2011-08-17 CMW  HD-5206 CLEAN-NEWS-TEXT now hands back the           
002300*                    real length of the cleaned body; carried             
002400*                    forward into L-NEWS-TEXT-LEN for the tagging         
002500*                    step instead of letting it assume the field          
002600*                    length.                                              
002700******************************************************************        
002800 identification division.                                                 
002900 program-id. load-news-file.                                              
003000 author. r. t. holloway.                                                  
003100 installation. midland state data center.                                 
003200 date-written. 1985-07-02.                                                
003300 date-compiled.                                                           
003400 security. unclassified - internal batch use only.                        
003500                                                                          
003600 environment division.                                                    
003700                                                                          
003800 configuration section.                                                   
003900                                                                          
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200                                                                          
004300 input-output section.                                                    
004400     file-control.                                                        
004500         select fd-news-file                                              
004600             assign to "NEWSIN"                                           
004700             organization is line sequential                              
004800             file status is ws-news-file-status.                          
004900                                                                          
005000 data division.                                                           
005100                                                                          
005200 file section.                                                            
005300                                                                          
005400 fd  fd-news-file                                                         
005500     record contains 4096 characters.                                     
005600 01  f-news-line-rec.                                                     
005700     05  f-news-line-text         pic x(4092).                            
005800     05  filler                  pic x(04).                               
005900                                                                          
006000 working-storage section.                                                 
006100                                                                          
006200 copy "copybooks/working_storage/ws_date_work.cpy".                       
006300                                                                          
006400 01  ws-news-file-status          pic x(02) value "00".                   
006500     88  ws-news-file-ok          value "00".                             
006600                                                                          
006700 01  ws-news-rows-read            pic 9(06) comp value zero.              
006800                                                                          
006900 01  ws-raw-last-field            pic x(4000) value spaces.               
007000                                                                          
007100 01  ws-log-msg                   pic x(76) value spaces.                 
007200                                                                          
007300 linkage section.                                                         
007400                                                                          
007500 copy "copybooks/linkage_section/l_news_record.cpy".                      
007600                                                                          
007700 01  l-news-eof-sw                pic a.                                  
007800     88  l-news-eof               value 'Y'.                              
007900     88  l-news-not-eof           value 'N'.                              
008000                                                                          
008100 procedure division using l-news-record l-news-eof-sw.                    
008200                                                                          
008300 main-procedure.                                                          
008400     move spaces to ws-log-msg                                            
008500     string                                                               
008600         "LOAD-NEWS-FILE: should not be called directly. Use "            
008700         "OPEN-NEWS-FILE, READ-NEXT-NEWS-RECORD, or CLOSE-NEWS-"          
008800         "FILE instead."                                                  
008900         delimited by size                                                
009000         into ws-log-msg                                                  
009100     end-string                                                           
009200     call "logger" using ws-log-msg                                       
009300     goback.                                                              
009400                                                                          
009500******************************************************************        
009600* Entry: OPEN-NEWS-FILE                                                   
009700******************************************************************        
009800 entry "open-news-file" using l-news-eof-sw.                              
009900                                                                          
010000     set l-news-not-eof to true                                           
010100     move zero to ws-news-rows-read                                       
010200     open input fd-news-file                                              
010300                                                                          
010400     if not ws-news-file-ok then                                          
010500         call "logger" using                                              
010600             "LOAD-NEWS-FILE: unable to open NEWSIN."                     
010700         end-call                                                         
010800         set l-news-eof to true                                           
010900     end-if                                                               
011000                                                                          
011100     goback.                                                              
011200                                                                          
011300******************************************************************        
011400* Entry: READ-NEXT-NEWS-RECORD                                            
011500* Reads one physical line, extracts the three columns this job            
011600* cares about, and runs the article body through CLEAN-NEWS-TEXT          
011700* before returning it to the caller in L-NEWS-RECORD.                     
011800******************************************************************        
011900 entry "read-next-news-record" using l-news-record l-news-eof-sw.         
012000                                                                          
012100     move spaces to l-news-record                                         
012200     set l-news-not-eof to true                                           
012300                                                                          
012400     read fd-news-file                                                    
012500         at end                                                           
012600             set l-news-eof to true                                       
012700         not at end                                                       
012800             add 1 to ws-news-rows-read                                   
012900             perform parse-one-news-line                                  
013000     end-read                                                             
013100                                                                          
013200     goback.                                                              
013300                                                                          
013400 parse-one-news-line.                                                     
013500                                                                          
013600     call "extract-first-field" using                                     
013700         f-news-line-text l-news-id                                       
013800     end-call                                                             
013900                                                                          
014000     call "extract-second-field" using                                    
014100         f-news-line-text l-news-paper                                    
014200     end-call                                                             
014300                                                                          
014400     move spaces to ws-raw-last-field                                     
014500     call "extract-last-field" using                                      
014600         f-news-line-text ws-raw-last-field                               
014700     end-call                                                             
014800                                                                          
014900     call "clean-news-text" using                                         
015000         ws-raw-last-field l-news-text l-news-text-len                    
015100     end-call                                                             
015200                                                                          
015300     exit paragraph.                                                      
015400                                                                          
015500******************************************************************        
015600* Entry: CLOSE-NEWS-FILE                                                  
015700******************************************************************        
015800 entry "close-news-file".                                                 
015900     close fd-news-file                                                   
016000     goback.                                                              
016100                                                                          
016200 end program load-news-file.                                              
