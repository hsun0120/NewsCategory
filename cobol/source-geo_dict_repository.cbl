000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: GEO-DICT-REPOSITORY                                            
000400* Purpose: Holds the in-memory geographic reference dictionary            
000500*          (province / city / district) built by LOAD-GEO-DICT,           
000600*          and answers "does any entry carry this name" lookups           
000700*          for NGRAM-MATCH-PROCESSOR.  A name may belong to more          
000800*          than one entry (a city and a district can share a              
000900*          name in different provinces) so LOOKUP-GEO-NAME is an          
001000*          existence check, not a unique-key fetch.                       
001100******************************************************************        
001200* CHANGE LOG                                                              
001300*    1985-05-14 RTH  Original coding, carried over the table              
001400*                    design from the old WORK-UNIT-REPOSITORY             
001500*                    module on the payroll system.                        
001600*    1986-02-19 DLM  Table size raised from 20,000 to 60,000              
001700*                    entries -- province file grew past the old           
001800*                    limit after the 1986 boundary revision.              
001900*    1991-01-22 JFK  ADD-GEO-ENTRY now rejects a blank name               
002000*                    instead of storing it; a bad row in a test           
002100*                    extract was polluting the lookup table.              
002200*    1998-11-09 SAB  Y2K-0231 Reviewed - no date fields carried           
002300*                    in this table.  No change required.                  
002400*    2003-05-30 CMW  HD-4471 Reviewed table capacity against the          
002500*                    2002 province re-code; 60,000 rows still             
002600*                    plenty of head room.  No change required.            
002700******************************************************************        
002800 identification division.                                                 
002900 program-id. geo-dict-repository.                                         
003000 author. r. t. holloway.                                                  
003100 installation. midland state data center.                                 
003200 date-written. 1985-05-14.                                                
003300 date-compiled.                                                           
003400 security. unclassified - internal batch use only.                        
003500                                                                          
003600 environment division.                                                    
003700                                                                          
003800 configuration section.                                                   
003900                                                                          
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200                                                                          
004300 input-output section.                                                    
004400                                                                          
004500 data division.                                                           
004600                                                                          
004700 working-storage section.                                                 
004800                                                                          
004900 copy "copybooks/working_storage/ws_date_work.cpy".                       
005000                                                                          
005100 01  ws-geo-end-idx               usage index.                            
005200                                                                          
005300 01  ws-geo-dict-table.                                                   
005400     05  ws-num-geo-entries       pic 9(06) comp.                         
005500     05  ws-geo-entries           occurs 0 to 60000 times                 
005600                                  depending on ws-num-geo-entries         
005700                                  indexed by ws-geo-idx.                  
005800         10  ws-geo-level         pic 9(01) value zero.                   
005900             88  ws-level-province value 1.                               
006000             88  ws-level-city     value 2.                               
006100             88  ws-level-district value 3.                               
006200         10  ws-geo-code          pic x(12) value spaces.                 
006300         10  ws-geo-name          pic x(30) value spaces.                 
006400         10  ws-geo-parent-code   pic x(12) value spaces.                 
006500         10  filler              pic x(09).                               
006600                                                                          
006700 local-storage section.                                                   
006800                                                                          
006900 01  ls-found-geo-idx             pic 9(06) comp value zero.              
007000                                                                          
007100 01  ls-log-msg                   pic x(76) value spaces.                 
007200                                                                          
007300 linkage section.                                                         
007400                                                                          
007500 copy "copybooks/linkage_section/l_geo_entry.cpy".                        
007600                                                                          
007700 01  l-return-code                pic 9 value 0.                          
007800     88  l-return-code-false      value 0.                                
007900     88  l-return-code-true       value 1.                                
008000                                                                          
008100 procedure division using                                                 
008200     l-geo-entry l-return-code.                                           
008300                                                                          
008400 main-procedure.                                                          
008500     move spaces to ls-log-msg                                            
008600     string                                                               
008700         "GEO-DICT-REPOSITORY: should not be called directly. "           
008800         "Use ADD-GEO-ENTRY or LOOKUP-GEO-NAME instead."                  
008900         delimited by size                                                
009000         into ls-log-msg                                                  
009100     end-string                                                           
009200     call "logger" using ls-log-msg                                       
009300     goback.                                                              
009400                                                                          
009500******************************************************************        
009600* Entry: ADD-GEO-ENTRY                                                    
009700* Purpose: Appends one row to the in-memory dictionary table.             
009800*          Rows are never updated in place -- the same name can           
009900*          legitimately appear on more than one row, so there is          
010000*          no "already exists" check here (that check happens             
010100*          only in LOAD-GEO-DICT for the municipal-district fold          
010200*          rule, before this entry is ever called).                       
010300******************************************************************        
010400 entry "add-geo-entry" using l-geo-entry.                                 
010500                                                                          
010600     if l-geo-name = spaces then                                          
010700         move spaces to ls-log-msg                                        
010800         string                                                           
010900             "GEO-DICT-REPOSITORY::ADD-GEO-ENTRY : blank name "           
011000             "rejected."                                                  
011100             delimited by size                                            
011200             into ls-log-msg                                              
011300         end-string                                                       
011400         call "logger" using ls-log-msg                                   
011500         goback                                                           
011600     end-if                                                               
011700                                                                          
011800     add 1 to ws-num-geo-entries                                          
011900     move l-geo-level       to ws-geo-level(ws-num-geo-entries)           
012000     move l-geo-code        to ws-geo-code(ws-num-geo-entries)            
012100     move l-geo-name        to ws-geo-name(ws-num-geo-entries)            
012200     move l-geo-parent-code                                               
012300         to ws-geo-parent-code(ws-num-geo-entries)                        
012400                                                                          
012500     move spaces to ls-log-msg                                            
012600     string                                                               
012700         "GEO-DICT-REPOSITORY::ADD-GEO-ENTRY : name: "                    
012800         ws-geo-name(ws-num-geo-entries)                                  
012900         delimited by size                                                
013000         into ls-log-msg                                                  
013100     end-string                                                           
013200     call "logger" using ls-log-msg                                       
013300                                                                          
013400     goback.                                                              
013500                                                                          
013600******************************************************************        
013700* Entry: LOOKUP-GEO-NAME                                                  
013800* Purpose: Existence check -- sets L-RETURN-CODE true the moment          
013900*          any table row carries the exact name passed in.  Does          
014000*          not distinguish which row matched, or how many did.            
014100******************************************************************        
014200 entry "lookup-geo-name" using l-geo-entry l-return-code.                 
014300                                                                          
014400     set l-return-code-false to true                                      
014500     move 0 to ls-found-geo-idx                                           
014600                                                                          
014700     if ws-num-geo-entries = 0 or l-geo-name = spaces then                
014800         goback                                                           
014900     end-if                                                               
015000                                                                          
015100     set ws-geo-end-idx to ws-num-geo-entries                             
015200     perform check-one-geo-row                                            
015300         varying ws-geo-idx from 1 by 1                                   
015400         until ws-geo-idx > ws-geo-end-idx                                
015500         or l-return-code-true                                            
015600                                                                          
015700     goback.                                                              
015800                                                                          
015900******************************************************************        
016000* CHECK-ONE-GEO-ROW                                                       
016100* Purpose: Tests one table row against the name being looked up;          
016200*          records the row and flips the return code true the             
016300*          moment a match is found.                                       
016400******************************************************************        
016500 check-one-geo-row.                                                       
016600                                                                          
016700     if ws-geo-name(ws-geo-idx) = l-geo-name then                         
016800         move ws-geo-idx to ls-found-geo-idx                              
016900         set l-return-code-true to true                                   
017000     end-if                                                               
017100                                                                          
017200     exit paragraph.                                                      
017300                                                                          
017400 end program geo-dict-repository.                                         
