000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: GEO-NEWS-CLASSIFIER                                            
000400* Purpose: Main step of the press-clipping geographic tagger job.         
000500*          Loads the provincial/city/district gazetteer, then             
000600*          reads the wire-service news extract one article at a           
000700*          time and runs each cleaned article body through the            
000800*          longest-match-first location scanner.  There is no             
000900*          printed report out of this job -- the matched spans            
001000*          found for each article live only in memory for the             
001100*          length of that article's scan, same as the old desk            
001200*          abstracting process this job replaced.                         
001300******************************************************************        
001400* CHANGE LOG                                                              
001500*    1985-04-02 RTH  Original coding.                                     
001600*    1986-02-19 DLM  Driver split so the gazetteer load, the news         
001700*                    read, and the window scan are each separate          
001800*                    callable steps instead of one long paragraph.        
001900*    1991-01-22 JFK  Added per-article trace line to the optional         
002000*                    diagnostic log -- operations asked for a way         
002100*                    to tell how far a long run had gotten.               
002200*    1998-11-09 SAB  Y2K-0231 Reviewed - no date fields handled           
002300*                    by this step.  No change required.                   
002400*    2003-05-30 CMW  HD-4471 Parameter card is now passed in on           
002500*                    the EXEC PARM instead of a fixed SYSIN card          
002600*                    per the new job-scheduler standard.                  
002700*    2011-08-17 CMW  HD-5206 Pass the real cleaned-text length            
002800*                    from L-NEWS-RECORD on to SCAN-ONE-LINE, which        
002900*                    can no longer recover it from the field size.        
003000******************************************************************        
003100 identification division.                                                 
003200 program-id. geo-news-classifier.                                         
003300 author. r. t. holloway.                                                  
003400 installation. midland state data center.                                 
003500 date-written. 1985-04-02.                                                
003600 date-compiled.                                                           
003700 security. unclassified - internal batch use only.                        
003800                                                                          
003900 environment division.                                                    
004000                                                                          
004100 configuration section.                                                   
004200                                                                          
004300 special-names.                                                           
004400     c01 is top-of-form.                                                  
004500                                                                          
004600 input-output section.                                                    
004700                                                                          
004800 data division.                                                           
004900                                                                          
005000 working-storage section.                                                 
005100                                                                          
005200 copy "copybooks/working_storage/ws_date_work.cpy".                       
005300                                                                          
005400 01  ws-parm-card                 pic x(32) value spaces.                 
005500                                                                          
005600 01  ws-logging-sw                pic a value 'N'.                        
005700     88  ws-logging-enabled       value 'Y'.                              
005800     88  ws-logging-disabled      value 'N'.                              
005900                                                                          
006000 01  ws-news-eof-sw               pic a value 'N'.                        
006100     88  ws-news-eof              value 'Y'.                              
006200     88  ws-news-not-eof          value 'N'.                              
006300                                                                          
006400 01  ws-articles-read             pic 9(06) comp value zero.              
006500 01  ws-articles-read-disp        pic 9(06) value zero.                   
006600                                                                          
006700 01  ws-log-msg                   pic x(76) value spaces.                 
006800                                                                          
006900 copy "copybooks/linkage_section/l_news_record.cpy".                      
007000                                                                          
007100 linkage section.                                                         
007200                                                                          
007300 01  l-parm-card                  pic x(32).                              
007400                                                                          
007500 procedure division using l-parm-card.                                    
007600                                                                          
007700 0100-main-procedure.                                                     
007800                                                                          
007900     move l-parm-card to ws-parm-card                                     
008000     perform 0200-read-control-card                                       
008100         thru 0200-read-control-card-exit                                 
008200                                                                          
008300     if ws-logging-enabled then                                           
008400         call "enable-logger"                                             
008500         move spaces to ws-log-msg                                        
008600         string                                                           
008700             "GEO-NEWS-CLASSIFIER: run started."                          
008800             delimited by size                                            
008900             into ws-log-msg                                              
009000         end-string                                                       
009100         call "logger" using ws-log-msg                                   
009200     end-if                                                               
009300                                                                          
009400     perform 0300-load-gazetteer thru 0300-load-gazetteer-exit            
009500     perform 0400-process-news-extract                                    
009600         thru 0400-process-news-extract-exit                              
009700                                                                          
009800     if ws-logging-enabled then                                           
009900         move ws-articles-read to ws-articles-read-disp                   
010000         move spaces to ws-log-msg                                        
010100         string                                                           
010200             "GEO-NEWS-CLASSIFIER: run ended.  articles read "            
010300             ws-articles-read-disp                                        
010400             delimited by size                                            
010500             into ws-log-msg                                              
010600         end-string                                                       
010700         call "logger" using ws-log-msg                                   
010800         call "disable-logger"                                            
010900     end-if                                                               
011000                                                                          
011100     stop run.                                                            
011200                                                                          
011300******************************************************************        
011400* READ-CONTROL-CARD                                                       
011500* Purpose: Hands the EXEC PARM to JOB-PARAMETER-PARSER and keeps          
011600*          only the LOGGING switch it decides -- GEODICT and              
011700*          NEWSIN are fixed logical names bound by the job step           
011800*          and are never taken from the parameter card.                   
011900******************************************************************        
012000 0200-read-control-card.                                                  
012100                                                                          
012200     call "job-parameter-parser" using                                    
012300         ws-parm-card ws-logging-sw                                       
012400     end-call                                                             
012500                                                                          
012600 0200-read-control-card-exit.                                             
012700     exit.                                                                
012800                                                                          
012900******************************************************************        
013000* 0300-LOAD-GAZETTEER                                                     
013100* Purpose: One-time load of the province / city / district                
013200*          gazetteer into GEO-DICT-REPOSITORY's in-memory table,          
013300*          folding municipal-district rows up to their province.          
013400******************************************************************        
013500 0300-load-gazetteer.                                                     
013600                                                                          
013700     call "load-geo-dict"                                                 
013800                                                                          
013900 0300-load-gazetteer-exit.                                                
014000     exit.                                                                
014100                                                                          
014200******************************************************************        
014300* 0400-PROCESS-NEWS-EXTRACT                                               
014400* Purpose: Opens NEWSIN, reads it to end of file, and for each            
014500*          article runs the cleaned body through the location             
014600*          scanner.  Per-line isolation of the match set is               
014700*          handled entirely inside NGRAM-MATCH-PROCESSOR.  If             
014800*          NEWSIN fails to open, OPEN-NEWS-FILE reports it by             
014900*          setting the eof switch on, and control drops straight          
015000*          to the exit leg below without ever trying to read.             
015100******************************************************************        
015200 0400-process-news-extract.                                               
015300                                                                          
015400     move zero to ws-articles-read                                        
015500     call "open-news-file" using ws-news-eof-sw                           
015600                                                                          
015700     if ws-news-eof then                                                  
015800         go to 0400-process-news-extract-exit                             
015900     end-if                                                               
016000                                                                          
016100     perform 0500-read-and-process-one-article                            
016200         thru 0500-read-and-process-one-article-exit                      
016300         until ws-news-eof                                                
016400                                                                          
016500 0400-process-news-extract-exit.                                          
016600     call "close-news-file"                                               
016700     exit.                                                                
016800                                                                          
016900******************************************************************        
017000* 0500-READ-AND-PROCESS-ONE-ARTICLE                                       
017100* Purpose: Pulls one article off NEWSIN and, if it was not the            
017200*          end-of-file signal, runs the location scan over it.            
017300******************************************************************        
017400 0500-read-and-process-one-article.                                       
017500                                                                          
017600     call "read-next-news-record" using                                   
017700         l-news-record ws-news-eof-sw                                     
017800     end-call                                                             
017900                                                                          
018000     if ws-news-not-eof then                                              
018100         perform 0600-process-one-article                                 
018200             thru 0600-process-one-article-exit                           
018300     end-if                                                               
018400                                                                          
018500 0500-read-and-process-one-article-exit.                                  
018600     exit.                                                                
018700                                                                          
018800 0600-process-one-article.                                                
018900                                                                          
019000     add 1 to ws-articles-read                                            
019100                                                                          
019200     call "scan-one-line" using l-news-text l-news-text-len               
019300                                                                          
019400     if ws-logging-enabled then                                           
019500         move spaces to ws-log-msg                                        
019600         string                                                           
019700             "GEO-NEWS-CLASSIFIER: scanned article "                      
019800             l-news-id                                                    
019900             delimited by size                                            
020000             into ws-log-msg                                              
020100         end-string                                                       
020200         call "logger" using ws-log-msg                                   
020300     end-if                                                               
020400                                                                          
020500 0600-process-one-article-exit.                                           
020600     exit.                                                                
020700                                                                          
020800 end program geo-news-classifier.                                         
