000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: LOGGER                                                         
000400* Purpose: Shop-standard diagnostic logger used by every step of          
000500*          the press-clipping geographic tagger job.  Writes one          
000600*          time-stamped line per call while logging is enabled.           
000700******************************************************************        
000800* CHANGE LOG                                                              
000900*    1985-04-02 RTH  Original coding for the clipping index job.          
001000*    1985-06-14 RTH  Added ENABLE-LOGGER / DISABLE-LOGGER entries         
001100*                    so the main step can turn tracing on only            
001200*                    when JOB-PARAMETER-PARSER requests it.               
001300*    1986-02-19 DLM  Log file name is now a fixed logical name,           
001400*                    assigned through JCL, not built at run time.         
001500*    1987-08-05 DLM  Added milliseconds to the time stamp -- the          
001600*                    night run was logging several records a              
001700*                    second and plain seconds were not enough             
001800*                    to tell entries apart.                               
001900*    1991-01-22 JFK  Corrected time-stamp field widths after the          
002000*                    Q1 audit flagged truncated minute values.            
002100*    1998-11-09 SAB  Y2K-0231 Date now carried as 4-digit CCYY            
002200*                    throughout; no 2-digit year stored anywhere          
002300*                    in this program.                                     
002400*    2003-05-30 CMW  HD-4471 Logging can now be left disabled for         
002500*                    the whole run without opening the log file           
002600*                    at all (production volume complaints).               
002700******************************************************************        
002800 identification division.                                                 
002900 program-id. logger.                                                      
003000 author. r. t. holloway.                                                  
003100 installation. midland state data center.                                 
003200 date-written. 1985-04-02.                                                
003300 date-compiled.                                                           
003400 security. unclassified - internal batch use only.                        
003500                                                                          
003600 environment division.                                                    
003700                                                                          
003800 configuration section.                                                   
003900                                                                          
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200                                                                          
004300 input-output section.                                                    
004400     file-control.                                                        
004500         select optional fd-log-file                                      
004600             assign to "TAGLOG"                                           
004700             organization is line sequential                              
004800             file status is ws-log-file-status.                           
004900                                                                          
005000 data division.                                                           
005100                                                                          
005200 file section.                                                            
005300                                                                          
005400 fd  fd-log-file                                                          
005500     record contains 80 characters.                                       
005600 01  f-log-text-raw.                                                      
005700     05  f-log-text              pic x(76).                               
005800     05  filler                 pic x(04).                                
005900                                                                          
006000 working-storage section.                                                 
006100                                                                          
006200 copy "copybooks/working_storage/ws_date_work.cpy".                       
006300                                                                          
006400 01  ws-log-file-status          pic x(02) value "00".                    
006500     88  ws-log-file-ok          value "00".                              
006600                                                                          
006700 01  ws-log-enabled-sw           pic a value 'N'.                         
006800     88  ws-log-enabled          value 'Y'.                               
006900     88  ws-log-disabled         value 'N'.                               
007000                                                                          
007100 01  ws-log-open-sw              pic a value 'N'.                         
007200     88  ws-log-is-open          value 'Y'.                               
007300     88  ws-log-not-open         value 'N'.                               
007400                                                                          
007500 77  ws-log-buffer-real          pic x(76).                               
007600 77  ws-log-calls-made           pic 9(06) comp value zero.               
007700                                                                          
007800 linkage section.                                                         
007900 01  l-log-text                  pic x(76).                               
008000                                                                          
008100 procedure division using l-log-text.                                     
008200                                                                          
008300 main-procedure.                                                          
008400     if ws-log-disabled then                                              
008500         goback                                                           
008600     end-if                                                               
008700                                                                          
008800     if ws-log-not-open then                                              
008900         goback                                                           
009000     end-if                                                               
009100                                                                          
009200     move spaces to ws-log-buffer-real                                    
009300     accept ws-run-date-num from date yyyymmdd                            
009400     accept ws-run-time-num from time                                     
009500                                                                          
009600* Build formatted log line for output.                                    
009700     string                                                               
009800         "[" delimited by size                                            
009900         ws-run-date-ccyy delimited by size                               
010000         "-" delimited by size                                            
010100         ws-run-date-mm delimited by size                                 
010200         "-" delimited by size                                            
010300         ws-run-date-dd delimited by size                                 
010400         " " delimited by size                                            
010500         ws-run-time-hh delimited by size                                 
010600         ":" delimited by size                                            
010700         ws-run-time-mm delimited by size                                 
010800         ":" delimited by size                                            
010900         ws-run-time-ss delimited by size                                 
011000         "." delimited by size                                            
011100         ws-run-time-th delimited by size                                 
011200         "] " delimited by size                                           
011300         l-log-text delimited by size                                     
011400         into ws-log-buffer-real                                          
011500     end-string                                                           
011600                                                                          
011700     move ws-log-buffer-real to f-log-text-raw                            
011800     write f-log-text-raw                                                 
011900                                                                          
012000     goback.                                                              
012100                                                                          
012200******************************************************************        
012300* Entry: ENABLE-LOGGER                                                    
012400* Purpose: Opens the fixed log file and turns tracing on for the          
012500*          rest of the run.                                               
012600******************************************************************        
012700 entry "enable-logger".                                                   
012800     set ws-log-enabled to true                                           
012900     open extend fd-log-file                                              
013000     if ws-log-file-ok then                                               
013100         set ws-log-is-open to true                                       
013200     end-if                                                               
013300     goback.                                                              
013400                                                                          
013500******************************************************************        
013600* Entry: DISABLE-LOGGER                                                   
013700* Purpose: Turns tracing back off and closes the log file.                
013800******************************************************************        
013900 entry "disable-logger".                                                  
014000     set ws-log-disabled to true                                          
014100     if ws-log-is-open then                                               
014200         close fd-log-file                                                
014300         set ws-log-not-open to true                                      
014400     end-if                                                               
014500     goback.                                                              
014600                                                                          
014700 end program logger.                                                      
