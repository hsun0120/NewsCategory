000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: CLEAN-NEWS-TEXT                                                
000400* Purpose: Strips every "<...>" markup span and every blank               
000500*          character out of a raw article body before it is               
000600*          handed to the geographic name scanner.  This step is           
000700*          always performed -- there is no parameter card switch          
000800*          to turn it off.                                                
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*    1985-06-25 RTH  Original coding.                                     
001200*    1986-02-19 DLM  Markup strip now tolerates more than one             
001300*                    tag span on the same line; the old logic             
001400*                    only removed the first one it found.                 
001500*    1991-01-22 JFK  Space strip moved to run after the markup            
001600*                    strip, not before -- a tag spanning a line           
001700*                    break in the raw feed was leaving stray              
001800*                    blanks behind.                                       
001900*    1998-11-09 SAB  Y2K-0231 Reviewed - no date fields handled           
002000*                    by this step.  No change required.                   
002100*    2011-08-17 CMW  HD-5206 Added L-CLEAN-LEN so callers carry           
002200*                    the real character count of the cleaned body         
002300*                    forward instead of assuming the scanner can          
002400*                    recover it from the fixed 4000-byte buffer.          
002500*    2011-09-02 CMW  HD-5214 An empty "<>" pair was being treated         
002600*                    as a markup span and dropped; the boundary           
002700*                    office confirms real markup always has a tag         
002800*                    name in it, so an empty pair is left in the          
002900*                    clipping text as literal characters instead.         
003000******************************************************************        
003100 identification division.                                                 
003200 program-id. clean-news-text.                                             
003300 author. r. t. holloway.                                                  
003400 installation. midland state data center.                                 
003500 date-written. 1985-06-25.                                                
003600 date-compiled.                                                           
003700 security. unclassified - internal batch use only.                        
003800                                                                          
003900 environment division.                                                    
004000                                                                          
004100 configuration section.                                                   
004200                                                                          
004300 special-names.                                                           
004400     c01 is top-of-form.                                                  
004500                                                                          
004600 input-output section.                                                    
004700                                                                          
004800 data division.                                                           
004900                                                                          
005000 working-storage section.                                                 
005100                                                                          
005200 copy "copybooks/working_storage/ws_date_work.cpy".                       
005300                                                                          
005400 01  ws-raw-len                   pic 9(04) comp.                         
005500 01  ws-src-idx                   pic 9(04) comp.                         
005600 01  ws-dest-idx                  pic 9(04) comp.                         
005700                                                                          
005800 01  ws-tag-open-sw               pic a value 'N'.                        
005900     88  ws-inside-tag            value 'Y'.                              
006000     88  ws-outside-tag           value 'N'.                              
006100                                                                          
006200 01  ws-work-text                 pic x(4000) value spaces.               
006300 01  ws-one-char                  pic x(01).                              
006400 01  ws-tag-char-count            pic 9(04) comp value zero.              
006500                                                                          
006600 linkage section.                                                         
006700                                                                          
006800 01  l-raw-text                   pic x(4000).                            
006900 01  l-clean-text                 pic x(4000).                            
007000 01  l-clean-len                  pic 9(04) comp.                         
007100                                                                          
007200 procedure division using l-raw-text l-clean-text l-clean-len.            
007300                                                                          
007400 main-procedure.                                                          
007500                                                                          
007600     move spaces to l-clean-text                                          
007700     move spaces to ws-work-text                                          
007800     move length of l-raw-text to ws-raw-len                              
007900     move zero to ws-dest-idx                                             
008000     set ws-outside-tag to true                                           
008100                                                                          
008200* First pass: copy the line, dropping every "<...>" tag span.             
008300     perform strip-one-tag-char                                           
008400         varying ws-src-idx from 1 by 1                                   
008500         until ws-src-idx > ws-raw-len                                    
008600                                                                          
008700* Second pass: drop every remaining blank character.                      
008800     move zero to ws-raw-len                                              
008900     move ws-dest-idx to ws-raw-len                                       
009000     move zero to ws-dest-idx                                             
009100                                                                          
009200     perform strip-one-blank-char                                         
009300         varying ws-src-idx from 1 by 1                                   
009400         until ws-src-idx > ws-raw-len                                    
009500                                                                          
009600     move ws-dest-idx to l-clean-len                                      
009700                                                                          
009800     goback.                                                              
009900                                                                          
010000******************************************************************        
010100* STRIP-ONE-TAG-CHAR                                                      
010200* Purpose: Examines one character of the raw text.  Characters            
010300*          inside a "<...>" span are dropped; everything else is          
010400*          copied forward into WS-WORK-TEXT.  A span with nothing         
010500*          between the "<" and the ">" is not real markup, so the         
010600*          two characters are put back rather than dropped.               
010700******************************************************************        
010800 strip-one-tag-char.                                                      
010900                                                                          
011000     move l-raw-text(ws-src-idx:1) to ws-one-char                         
011100                                                                          
011200     if ws-outside-tag then                                               
011300         if ws-one-char = "<" then                                        
011400             set ws-inside-tag to true                                    
011500             move zero to ws-tag-char-count                               
011600         else                                                             
011700             add 1 to ws-dest-idx                                         
011800             move ws-one-char to ws-work-text(ws-dest-idx:1)              
011900         end-if                                                           
012000     else                                                                 
012100         if ws-one-char = ">" then                                        
012200             set ws-outside-tag to true                                   
012300             if ws-tag-char-count = zero then                             
012400                 add 1 to ws-dest-idx                                     
012500                 move "<" to ws-work-text(ws-dest-idx:1)                  
012600                 add 1 to ws-dest-idx                                     
012700                 move ">" to ws-work-text(ws-dest-idx:1)                  
012800             end-if                                                       
012900         else                                                             
013000             add 1 to ws-tag-char-count                                   
013100         end-if                                                           
013200     end-if                                                               
013300                                                                          
013400     exit paragraph.                                                      
013500                                                                          
013600******************************************************************        
013700* STRIP-ONE-BLANK-CHAR                                                    
013800* Purpose: Examines one character of the tag-stripped work text           
013900*          and copies it to the final output unless it is blank.          
014000******************************************************************        
014100 strip-one-blank-char.                                                    
014200                                                                          
014300     move ws-work-text(ws-src-idx:1) to ws-one-char                       
014400                                                                          
014500     if ws-one-char not = space then                                      
014600         add 1 to ws-dest-idx                                             
014700         move ws-one-char to l-clean-text(ws-dest-idx:1)                  
014800     end-if                                                               
014900                                                                          
015000     exit paragraph.                                                      
015100                                                                          
015200 end program clean-news-text.                                             
