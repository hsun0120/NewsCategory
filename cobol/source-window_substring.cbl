000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: WINDOW-SUBSTRING                                               
000400* Purpose: Lifts a fixed-length character window out of a line            
000500*          of clipping text, given a starting position and a              
000600*          window length.  Broken out as its own callable step            
000700*          so NGRAM-MATCH-PROCESSOR does not repeat the bounds            
000800*          checking at every one of the fifteen window lengths            
000900*          it tries per line.                                             
001000******************************************************************        
001100* CHANGE LOG                                                              
001200*    1985-06-11 RTH  Original coding.                                     
001300*    1998-11-09 SAB  Y2K-0231 Reviewed - no date fields handled           
001400*                    by this step.  No change required.                   
001500*    2011-08-17 CMW  HD-5206 L-LINE-LEN is now passed in by the           
001600*                    caller instead of being taken as LENGTH OF           
001700*                    the fixed 4000-byte line buffer, which was           
001800*                    always 4000 regardless of how much of the            
001900*                    line was real text and let a window straddle         
002000*                    real text and the trailing blank fill.               
002100******************************************************************        
002200 identification division.                                                 
002300 program-id. window-substring.                                            
002400 author. r. t. holloway.                                                  
002500 installation. midland state data center.                                 
002600 date-written. 1985-06-11.                                                
002700 date-compiled.                                                           
002800 security. unclassified - internal batch use only.                        
002900                                                                          
003000 environment division.                                                    
003100                                                                          
003200 configuration section.                                                   
003300                                                                          
003400 special-names.                                                           
003500     c01 is top-of-form.                                                  
003600                                                                          
003700 input-output section.                                                    
003800                                                                          
003900 data division.                                                           
004000                                                                          
004100 working-storage section.                                                 
004200                                                                          
004300 copy "copybooks/working_storage/ws_date_work.cpy".                       
004400                                                                          
004500 01  ws-window-end                pic 9(04) comp.                         
004600                                                                          
004700 linkage section.                                                         
004800                                                                          
004900 01  l-line-text                  pic x(4000).                            
005000 01  l-line-len                   pic 9(04) comp.                         
005100 01  l-window-start               pic 9(04) comp.                         
005200 01  l-window-len                 pic 9(04) comp.                         
005300 01  l-window-text                pic x(15).                              
005400 01  l-window-fits-sw             pic a.                                  
005500     88  l-window-fits            value 'Y'.                              
005600     88  l-window-does-not-fit    value 'N'.                              
005700                                                                          
005800 procedure division using                                                 
005900     l-line-text l-line-len l-window-start l-window-len                   
006000     l-window-text l-window-fits-sw.                                      
006100                                                                          
006200 main-procedure.                                                          
006300                                                                          
006400     move spaces to l-window-text                                         
006500                                                                          
006600     compute ws-window-end =                                              
006700         l-window-start + l-window-len - 1                                
006800     end-compute                                                          
006900                                                                          
007000     if ws-window-end > l-line-len then                                   
007100         set l-window-does-not-fit to true                                
007200         goback                                                           
007300     end-if                                                               
007400                                                                          
007500     set l-window-fits to true                                            
007600     move l-line-text(l-window-start:l-window-len)                        
007700         to l-window-text                                                 
007800                                                                          
007900     goback.                                                              
008000                                                                          
008100 end program window-substring.                                            
