000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: NGRAM-MATCH-PROCESSOR                                          
000400* Purpose: Scans one cleaned article body for the geographic              
000500*          place names held in GEO-DICT-REPOSITORY and reports            
000600*          the character intervals where a name was found.                
000700*          Matching runs longest window first (fifteen characters         
000800*          down to one), left to right within a window length,            
000900*          and once a span of the line is claimed by a match it           
001000*          is never re-examined by a shorter window -- the same           
001100*          greedy, no-overlap rule the abstracting desk used by           
001200*          hand before this job was written.                              
001300******************************************************************        
001400* CHANGE LOG                                                              
001500*    1985-07-09 RTH  Original coding.                                     
001600*    1986-02-19 DLM  Window loop now calls INTERVAL-TRACKER's             
001700*                    NEXT-AVAILABLE to skip whole claimed spans in        
001800*                    one jump instead of stepping past them one           
001900*                    character at a time.                                 
002000*    1991-01-22 JFK  Longest name in the gazetteer grew past ten          
002100*                    characters with the new autonomous-region            
002200*                    entries; raised MAX-WINDOW from 10 to 15.            
002300*    1998-11-09 SAB  Y2K-0231 Reviewed - no date fields handled           
002400*                    by this step.  No change required.                   
002500*    2003-05-30 CMW  HD-4471 MAX-MATCHES raised from 200 to 500 to        
002600*                    track the INTERVAL-TRACKER table size change.        
002700*    2011-08-17 CMW  HD-5206 SCAN-ONE-LINE now takes the real             
002800*                    cleaned-text length as a parameter instead of        
002900*                    taking LENGTH OF the fixed 4000-byte buffer,         
003000*                    which was always 4000 and let a window run           
003100*                    the scan out past the end of short articles          
003200*                    into the trailing blank fill.  The length is         
003300*                    also passed on to WINDOW-SUBSTRING so its own        
003400*                    bounds check uses the same real figure.              
003500*    2011-09-14 CMW  HD-5229 SCAN-ONE-POSITION was only handing           
003600*                    INTERVAL-TRACKER the single starting                 
003700*                    character of the candidate window, not its           
003800*                    whole span -- a shorter window on a later            
003900*                    pass could land inside the tail of an                
004000*                    earlier, longer match and still be accepted          
004100*                    as free.  Now passes the full candidate              
004200*                    window.                                              
004300******************************************************************        
004400 identification division.                                                 
004500 program-id. ngram-match-processor.                                       
004600 author. r. t. holloway.                                                  
004700 installation. midland state data center.                                 
004800 date-written. 1985-07-09.                                                
004900 date-compiled.                                                           
005000 security. unclassified - internal batch use only.                        
005100                                                                          
005200 environment division.                                                    
005300                                                                          
005400 configuration section.                                                   
005500                                                                          
005600 special-names.                                                           
005700     c01 is top-of-form.                                                  
005800                                                                          
005900 input-output section.                                                    
006000                                                                          
006100 data division.                                                           
006200                                                                          
006300 working-storage section.                                                 
006400                                                                          
006500 copy "copybooks/working_storage/ws_date_work.cpy".                       
006600                                                                          
006700 01  ws-line-len                   pic 9(04) comp.                        
006800 01  ws-window-len                 pic 9(04) comp.                        
006900 01  ws-scan-pos                   pic 9(04) comp.                        
007000                                                                          
007100 01  ws-match-table.                                                      
007200     05  ws-num-matches            pic 9(04) comp.                        
007300     05  ws-match-entries          occurs 0 to 500 times                  
007400                                   depending on ws-num-matches            
007500                                   indexed by ws-match-idx.               
007600         10  ws-match-start        pic 9(04).                             
007700         10  ws-match-end          pic 9(04).                             
007800         10  filler               pic x(02).                              
007900                                                                          
008000 01  ws-window-text                pic x(15) value spaces.                
008100 01  ws-window-fits-sw             pic a value 'N'.                       
008200     88  ws-window-fits            value 'Y'.                             
008300     88  ws-window-does-not-fit    value 'N'.                             
008400                                                                          
008500 copy "copybooks/linkage_section/l_geo_entry.cpy".                        
008600                                                                          
008700 01  l-return-code                 pic 9.                                 
008800     88  l-return-code-false       value 0.                               
008900     88  l-return-code-true        value 1.                               
009000                                                                          
009100 copy "copybooks/linkage_section/l_interval.cpy".                         
009200                                                                          
009300 01  l-next-available-pos          pic 9(04).                             
009400                                                                          
009500 01  ws-log-msg                    pic x(76) value spaces.                
009600                                                                          
009700 linkage section.                                                         
009800                                                                          
009900 01  l-clean-text                  pic x(4000).                           
010000 01  l-clean-len                   pic 9(04) comp.                        
010100                                                                          
010200 procedure division using l-clean-text l-clean-len.                       
010300                                                                          
010400 0100-main-procedure.                                                     
010500     move spaces to ws-log-msg                                            
010600     string                                                               
010700         "NGRAM-MATCH-PROCESSOR: should not be called directly. "         
010800         "Use SCAN-ONE-LINE instead."                                     
010900         delimited by size                                                
011000         into ws-log-msg                                                  
011100     end-string                                                           
011200     call "logger" using ws-log-msg                                       
011300     goback.                                                              
011400                                                                          
011500******************************************************************        
011600* Entry: SCAN-ONE-LINE                                                    
011700* Purpose: Runs the full longest-match-first scan of one cleaned          
011800*          article body and leaves the surviving non-overlapping          
011900*          matches in WS-MATCH-TABLE for the caller to report.            
012000*          Per-line isolation -- the match table and the                  
012100*          interval tracker are both emptied before the scan              
012200*          starts, so nothing carries over from the line before.          
012300******************************************************************        
012400 entry "scan-one-line" using l-clean-text l-clean-len.                    
012500                                                                          
012600     move zero to ws-num-matches                                          
012700     call "interval-reset"                                                
012800                                                                          
012900     move l-clean-len to ws-line-len                                      
013000                                                                          
013100     perform 0200-scan-one-window-length                                  
013200         thru 0200-scan-one-window-length-exit                            
013300         varying ws-window-len from 15 by -1                              
013400         until ws-window-len < 1                                          
013500                                                                          
013600     goback.                                                              
013700                                                                          
013800******************************************************************        
013900* 0200-SCAN-ONE-WINDOW-LENGTH                                             
014000* Purpose: Walks the line left to right at the current window             
014100*          length, jumping straight to the next uncovered                 
014200*          position whenever INTERVAL-TRACKER reports the window          
014300*          would start inside an earlier, longer match.                   
014400******************************************************************        
014500 0200-scan-one-window-length.                                             
014600                                                                          
014700     move 1 to ws-scan-pos                                                
014800                                                                          
014900     perform 0300-scan-one-position                                       
015000         thru 0300-scan-one-position-exit                                 
015100         until ws-scan-pos > ws-line-len                                  
015200                                                                          
015300 0200-scan-one-window-length-exit.                                        
015400     exit.                                                                
015500                                                                          
015600******************************************************************        
015700* 0300-SCAN-ONE-POSITION                                                  
015800* Purpose: Tests one starting position at the current window              
015900*          length -- skips straight past any position already             
016000*          claimed by a longer match, otherwise tries the window          
016100*          and always leaves WS-SCAN-POS ready for the next call.         
016200*          The candidate window handed to INTERVAL-TRACKER runs           
016300*          from WS-SCAN-POS through the full window length, not           
016400*          just the starting character, so a shorter window               
016500*          cannot land inside the tail of an earlier match.               
016600******************************************************************        
016700 0300-scan-one-position.                                                  
016800                                                                          
016900     move ws-scan-pos to l-ivl-start                                      
017000     compute l-ivl-end = ws-scan-pos + ws-window-len - 1                  
017100     end-compute                                                          
017200     call "interval-next-available" using                                 
017300         l-interval l-next-available-pos                                  
017400     end-call                                                             
017500                                                                          
017600     if l-next-available-pos not = ws-scan-pos then                       
017700         move l-next-available-pos to ws-scan-pos                         
017800         go to 0300-scan-one-position-exit                                
017900     end-if                                                               
018000                                                                          
018100     call "window-substring" using                                        
018200         l-clean-text ws-line-len ws-scan-pos ws-window-len               
018300         ws-window-text ws-window-fits-sw                                 
018400     end-call                                                             
018500                                                                          
018600     if ws-window-fits then                                               
018700         perform 0400-try-one-window thru 0400-try-one-window-exit        
018800     end-if                                                               
018900                                                                          
019000     add 1 to ws-scan-pos                                                 
019100                                                                          
019200 0300-scan-one-position-exit.                                             
019300     exit.                                                                
019400                                                                          
019500******************************************************************        
019600* 0400-TRY-ONE-WINDOW                                                     
019700* Purpose: Looks the current window up in the gazetteer; if it            
019800*          is a place name, the span is recorded as a match and           
019900*          handed to INTERVAL-TRACKER so no shorter window at a           
020000*          later pass can re-claim any part of it.                        
020100******************************************************************        
020200 0400-try-one-window.                                                     
020300                                                                          
020400     move spaces to l-geo-entry                                           
020500     move ws-window-text to l-geo-name                                    
020600     call "lookup-geo-name" using l-geo-entry l-return-code               
020700     end-call                                                             
020800                                                                          
020900     if l-return-code-true then                                           
021000                                                                          
021100         add 1 to ws-num-matches                                          
021200         move ws-scan-pos to ws-match-start(ws-num-matches)               
021300         compute ws-match-end(ws-num-matches) =                           
021400             ws-scan-pos + ws-window-len - 1                              
021500         end-compute                                                      
021600                                                                          
021700         move ws-scan-pos to l-ivl-start                                  
021800         compute l-ivl-end = ws-scan-pos + ws-window-len - 1              
021900         end-compute                                                      
022000         call "interval-insert" using l-interval                          
022100         end-call                                                         
022200                                                                          
022300     end-if                                                               
022400                                                                          
022500 0400-try-one-window-exit.                                                
022600     exit.                                                                
022700                                                                          
022800 end program ngram-match-processor.                                       
