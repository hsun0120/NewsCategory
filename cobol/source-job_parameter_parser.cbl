000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: JOB-PARAMETER-PARSER                                           
000400* Purpose: Parses the run-control parameter card for the press-           
000500*          clipping geographic tagger job.  File names are fixed          
000600*          logical names bound through JCL (see FILES mapping in          
000700*          the run book) -- this step only decides whether the            
000800*          diagnostic logger should be turned on for the run.             
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*    1985-04-09 RTH  Original coding.                                     
001200*    1986-02-19 DLM  Parameter card no longer carries an input            
001300*                    file name -- both files are now fixed                
001400*                    logical names bound by the job step, so the          
001500*                    only switch left on the card is LOGGING.             
001600*    1998-11-09 SAB  Y2K-0231 Reviewed - no date fields on the            
001700*                    parameter card.  No change required.                 
001800*    2003-05-30 CMW  HD-4471 Added HELP switch for the on-call            
001900*                    operator running this job by hand.                   
002000******************************************************************        
002100 identification division.                                                 
002200 program-id. job-parameter-parser.                                        
002300 author. r. t. holloway.                                                  
002400 installation. midland state data center.                                 
002500 date-written. 1985-04-09.                                                
002600 date-compiled.                                                           
002700 security. unclassified - internal batch use only.                        
002800                                                                          
002900 environment division.                                                    
003000                                                                          
003100 configuration section.                                                   
003200                                                                          
003300 special-names.                                                           
003400     c01 is top-of-form.                                                  
003500                                                                          
003600 input-output section.                                                    
003700                                                                          
003800 data division.                                                           
003900                                                                          
004000 working-storage section.                                                 
004100                                                                          
004200 copy "copybooks/working_storage/ws_date_work.cpy".                       
004300                                                                          
004400 01  ws-temp-param                pic x(32).                              
004500 01  ws-param-pointer             pic 9(04) comp.                         
004600 01  ws-param-card-len            pic 9(04) comp.                         
004700                                                                          
004800 78  ws-help-param                value "HELP".                           
004900 78  ws-logging-param             value "LOGGING".                        
005000                                                                          
005100 linkage section.                                                         
005200                                                                          
005300 01  l-parameter-card             pic x(32).                              
005400                                                                          
005500 01  l-logging-sw                 pic a.                                  
005600     88  l-enable-logging         value 'Y'.                              
005700     88  l-disable-logging        value 'N'.                              
005800                                                                          
005900 procedure division using                                                 
006000     l-parameter-card l-logging-sw.                                       
006100                                                                          
006200 main-procedure.                                                          
006300                                                                          
006400     set l-disable-logging to true                                        
006500     move length of l-parameter-card to ws-param-card-len                 
006600     move 1 to ws-param-pointer                                           
006700                                                                          
006800     perform split-and-parse-one-token                                    
006900         until ws-param-pointer > ws-param-card-len                       
007000                                                                          
007100     goback.                                                              
007200                                                                          
007300******************************************************************        
007400* SPLIT-AND-PARSE-ONE-TOKEN                                               
007500* Purpose: Peels one space- or comma-delimited token off the              
007600*          parameter card and, if it is not just trailing                 
007700*          delimiters, hands it to PARSE-ONE-PARAM.                       
007800******************************************************************        
007900 split-and-parse-one-token.                                               
008000                                                                          
008100     move spaces to ws-temp-param                                         
008200     unstring l-parameter-card                                            
008300         delimited by space or ","                                        
008400         into ws-temp-param                                               
008500         with pointer ws-param-pointer                                    
008600     end-unstring                                                         
008700                                                                          
008800     if ws-temp-param not = spaces then                                   
008900         perform parse-one-param                                          
009000     end-if                                                               
009100                                                                          
009200     exit paragraph.                                                      
009300                                                                          
009400* PARM values are entered in uppercase per shop standard S-14;            
009500* no lowercase folding is performed here.                                 
009600 parse-one-param.                                                         
009700                                                                          
009800     evaluate ws-temp-param                                               
009900                                                                          
010000         when ws-help-param                                               
010100             perform display-help                                         
010200                                                                          
010300         when ws-logging-param                                            
010400             set l-enable-logging to true                                 
010500                                                                          
010600         when other                                                       
010700             display                                                      
010800                 "JOB-PARAMETER-PARSER: unrecognized parameter "          
010900                 ws-temp-param                                            
011000             end-display                                                  
011100                                                                          
011200     end-evaluate                                                         
011300                                                                          
011400     exit paragraph.                                                      
011500                                                                          
011600 display-help.                                                            
011700     display "MIDLAND STATE DATA CENTER - GEO CLIPPING TAGGER"            
011800     display space                                                        
011900     display "Parameter card switches:"                                   
012000     display "    LOGGING   turns on the diagnostic log file"             
012100     display "    HELP      this text"                                    
012200     display space                                                        
012300     display "GEODICT and NEWSIN are bound by the job step."              
012400     stop run                                                             
012500                                                                          
012600     exit paragraph.                                                      
012700                                                                          
012800 end program job-parameter-parser.                                        
