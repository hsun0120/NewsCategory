000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Program: LOAD-GEO-DICT                                                  
000400* Purpose: Reads the flattened geographic reference extract               
000500*          (GEODICT) top to bottom and loads GEO-DICT-REPOSITORY          
000600*          with one row per province, city, and district.  Rows           
000700*          arrive in hierarchy order -- a province row, then each         
000800*          of its city rows in order, then each city's district           
000900*          rows in order -- so the effective parent of a row can          
001000*          be carried forward from the last higher-level row              
001100*          read, the same control-break style used on the old             
001200*          county/township extract on the assessment system.              
001300*                                                                         
001400*          A city row literally named the two Chinese characters          
001500*          for "municipal district" is never stored as its own            
001600*          dictionary row -- its districts are folded up to the           
001700*          enclosing province instead.  See FOLD-CITY-ROW below.          
001800******************************************************************        
001900* CHANGE LOG                                                              
002000*    1985-05-21 RTH  Original coding.                                     
002100*    1986-02-19 DLM  Added the municipal-district fold rule --            
002200*                    the boundary office stopped carrying those           
002300*                    rows as real places on the new extract.              
002400*    1991-01-22 JFK  Reset WS-CURRENT-PROVINCE-CODE and                   
002500*                    WS-CURRENT-PARENT-CODE at end of file so a           
002600*                    re-run in the same job step starts clean.            
002700*    1998-11-09 SAB  Y2K-0231 Reviewed - GEO-CODE is an                   
002800*                    administrative code, not a date.  No change          
002900*                    required.                                            
003000*    2003-05-30 CMW  HD-4471 DISPLAY a one-line load summary              
003100*                    (rows read / rows folded) at end of file for         
003200*                    the operator run log.                                
003300******************************************************************        
003400 identification division.                                                 
003500 program-id. load-geo-dict.                                               
003600 author. r. t. holloway.                                                  
003700 installation. midland state data center.                                 
003800 date-written. 1985-05-21.                                                
003900 date-compiled.                                                           
004000 security. unclassified - internal batch use only.                        
004100                                                                          
004200 environment division.                                                    
004300                                                                          
004400 configuration section.                                                   
004500                                                                          
004600 special-names.                                                           
004700     c01 is top-of-form.                                                  
004800                                                                          
004900 input-output section.                                                    
005000     file-control.                                                        
005100         select fd-geo-dict-file                                          
005200             assign to "GEODICT"                                          
005300             organization is sequential                                   
005400             file status is ws-geo-dict-file-status.                      
005500                                                                          
005600 data division.                                                           
005700                                                                          
005800 file section.                                                            
005900                                                                          
006000 fd  fd-geo-dict-file                                                     
006100     record contains 80 characters.                                       
006200 01  f-geo-dict-record.                                                   
006300     05  f-geo-level              pic 9(01).                              
006400     05  f-geo-code               pic x(12).                              
006500     05  f-geo-name               pic x(30).                              
006600     05  f-geo-parent-code        pic x(12).                              
006700     05  filler                  pic x(25).                               
006800                                                                          
006900 working-storage section.                                                 
007000                                                                          
007100 copy "copybooks/working_storage/ws_date_work.cpy".                       
007200                                                                          
007300 01  ws-geo-dict-file-status      pic x(02) value "00".                   
007400     88  ws-geo-dict-file-ok      value "00".                             
007500     88  ws-geo-dict-file-eof     value "10".                             
007600                                                                          
007700 01  ws-eof-sw                    pic a value 'N'.                        
007800     88  ws-eof                   value 'Y'.                              
007900     88  ws-not-eof               value 'N'.                              
008000                                                                          
008100 01  ws-rows-read                 pic 9(06) comp value zero.              
008200 01  ws-rows-folded               pic 9(06) comp value zero.              
008300                                                                          
008400 01  ws-current-province-code     pic x(12) value spaces.                 
008500 01  ws-current-parent-code       pic x(12) value spaces.                 
008600                                                                          
008700 01  ws-log-msg                   pic x(76) value spaces.                 
008800                                                                          
008900 78  ws-municipal-district-name   value "市辖区".                            
009000                                                                          
009100 local-storage section.                                                   
009200                                                                          
009300 copy "copybooks/local_storage/ls_geo_entry.cpy".                         
009400                                                                          
009500 linkage section.                                                         
009600                                                                          
009700 copy "copybooks/linkage_section/l_geo_entry.cpy".                        
009800                                                                          
009900 procedure division.                                                      
010000                                                                          
010100 0100-main-procedure.                                                     
010200                                                                          
010300     move spaces to ws-current-province-code                              
010400     move spaces to ws-current-parent-code                                
010500                                                                          
010600     open input fd-geo-dict-file                                          
010700                                                                          
010800     if not ws-geo-dict-file-ok then                                      
010900         move spaces to ws-log-msg                                        
011000         string                                                           
011100             "LOAD-GEO-DICT: unable to open GEODICT, status: "            
011200             ws-geo-dict-file-status                                      
011300             delimited by size                                            
011400             into ws-log-msg                                              
011500         end-string                                                       
011600         call "logger" using ws-log-msg                                   
011700         go to 0100-main-procedure-exit                                   
011800     end-if                                                               
011900                                                                          
012000     perform 0200-read-and-process-one-geo-row                            
012100         thru 0200-read-and-process-one-geo-row-exit                      
012200         until ws-eof                                                     
012300                                                                          
012400     close fd-geo-dict-file                                               
012500                                                                          
012600     display                                                              
012700         "LOAD-GEO-DICT: rows read: " ws-rows-read                        
012800         "  rows folded: " ws-rows-folded                                 
012900     end-display                                                          
013000                                                                          
013100     move spaces to ws-current-province-code                              
013200     move spaces to ws-current-parent-code                                
013300                                                                          
013400 0100-main-procedure-exit.                                                
013500     goback.                                                              
013600                                                                          
013700******************************************************************        
013800* 0200-READ-AND-PROCESS-ONE-GEO-ROW                                       
013900* Purpose: Reads one physical row of GEODICT; if it was not the           
014000*          end-of-file signal, classifies and stores it.                  
014100******************************************************************        
014200 0200-read-and-process-one-geo-row.                                       
014300                                                                          
014400     read fd-geo-dict-file                                                
014500         at end                                                           
014600             set ws-eof to true                                           
014700         not at end                                                       
014800             add 1 to ws-rows-read                                        
014900             perform 0300-process-one-geo-row                             
015000                 thru 0300-process-one-geo-row-exit                       
015100     end-read                                                             
015200                                                                          
015300 0200-read-and-process-one-geo-row-exit.                                  
015400     exit.                                                                
015500                                                                          
015600 0300-process-one-geo-row.                                                
015700                                                                          
015800     evaluate f-geo-level                                                 
015900                                                                          
016000         when 1                                                           
016100             perform 0400-store-province-row                              
016200                 thru 0400-store-province-row-exit                        
016300                                                                          
016400         when 2                                                           
016500             perform 0500-store-or-fold-city-row                          
016600                 thru 0500-store-or-fold-city-row-exit                    
016700                                                                          
016800         when 3                                                           
016900             perform 0600-store-district-row                              
017000                 thru 0600-store-district-row-exit                        
017100                                                                          
017200         when other                                                       
017300             call "logger" using                                          
017400                 "LOAD-GEO-DICT: unrecognized GEO-LEVEL on row"           
017500             end-call                                                     
017600                                                                          
017700     end-evaluate                                                         
017800                                                                          
017900 0300-process-one-geo-row-exit.                                           
018000     exit.                                                                
018100                                                                          
018200 0400-store-province-row.                                                 
018300                                                                          
018400     move f-geo-level   to ls-geo-level                                   
018500     move f-geo-code    to ls-geo-code                                    
018600     move f-geo-name    to ls-geo-name                                    
018700     move spaces        to ls-geo-parent-code                             
018800                                                                          
018900     move ls-geo-entry to l-geo-entry                                     
019000     call "add-geo-entry" using l-geo-entry                               
019100                                                                          
019200     move f-geo-code to ws-current-province-code                          
019300     move f-geo-code to ws-current-parent-code                            
019400                                                                          
019500 0400-store-province-row-exit.                                            
019600     exit.                                                                
019700                                                                          
019800******************************************************************        
019900* 0500-STORE-OR-FOLD-CITY-ROW                                             
020000* A city row named the municipal-district literal is skipped as           
020100* a dictionary row.  The effective parent carried forward for             
020200* its district children falls back to the enclosing province.             
020300* Any other city row is stored, and becomes the effective parent          
020400* for its own district children.                                          
020500******************************************************************        
020600 0500-store-or-fold-city-row.                                             
020700                                                                          
020800     if f-geo-name = ws-municipal-district-name then                      
020900         move ws-current-province-code to ws-current-parent-code          
021000         add 1 to ws-rows-folded                                          
021100                                                                          
021200         move spaces to ws-log-msg                                        
021300         string                                                           
021400             "LOAD-GEO-DICT: folded municipal-district row "              
021500             "under province: " ws-current-province-code                  
021600             delimited by size                                            
021700             into ws-log-msg                                              
021800         end-string                                                       
021900         call "logger" using ws-log-msg                                   
022000     else                                                                 
022100         move f-geo-level    to ls-geo-level                              
022200         move f-geo-code     to ls-geo-code                               
022300         move f-geo-name     to ls-geo-name                               
022400         move ws-current-province-code to ls-geo-parent-code              
022500                                                                          
022600         move ls-geo-entry to l-geo-entry                                 
022700         call "add-geo-entry" using l-geo-entry                           
022800                                                                          
022900         move f-geo-code to ws-current-parent-code                        
023000     end-if                                                               
023100                                                                          
023200 0500-store-or-fold-city-row-exit.                                        
023300     exit.                                                                
023400                                                                          
023500 0600-store-district-row.                                                 
023600                                                                          
023700     move f-geo-level    to ls-geo-level                                  
023800     move f-geo-code     to ls-geo-code                                   
023900     move f-geo-name     to ls-geo-name                                   
024000     move ws-current-parent-code to ls-geo-parent-code                    
024100                                                                          
024200     move ls-geo-entry to l-geo-entry                                     
024300     call "add-geo-entry" using l-geo-entry                               
024400                                                                          
024500 0600-store-district-row-exit.                                            
024600     exit.                                                                
024700                                                                          
024800 end program load-geo-dict.                                               
