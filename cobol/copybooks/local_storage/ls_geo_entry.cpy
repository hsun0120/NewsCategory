000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Copybook: LS-GEO-ENTRY                                                  
000400* Author: R. T. HOLLOWAY                                                  
000500* Create Date: 1985-03-04                                                 
000600* Purpose: LOCAL-STORAGE working copy of a geo dictionary entry,          
000700*          used by callers that build an entry up field by field          
000800*          before handing it to GEO-DICT-REPOSITORY.                      
000900* Tectonics: see RUNJOB member in the procedure library.                  
001000******************************************************************        
001100 01  ls-geo-entry.                                                        
001200     05  ls-geo-level             pic 9(01) value zero.                   
001300         88  ls-geo-level-province value 1.                               
001400         88  ls-geo-level-city     value 2.                               
001500         88  ls-geo-level-district value 3.                               
001600     05  ls-geo-code              pic x(12) value spaces.                 
001700     05  ls-geo-name              pic x(30) value spaces.                 
001800     05  ls-geo-parent-code       pic x(12) value spaces.                 
001900     05  filler                  pic x(05) value spaces.                  
002000                                                                          
002100 01  ls-geo-lookup-return-code    pic 9.                                  
002200     88  ls-geo-lookup-not-found  value 0.                                
002300     88  ls-geo-lookup-found      value 1.                                
