000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Copybook: WS-DATE-WORK-AREA                                             
000400* Author: R. T. HOLLOWAY                                                  
000500* Create Date: 1985-03-04                                                 
000600* Purpose: Shop-standard run date/time work area.  COPY this into         
000700*          the WORKING-STORAGE SECTION of any job step that needs         
000800*          to stamp a banner line or a log record with the date           
000900*          and time the step ran.                                         
001000* Tectonics: see RUNJOB member in the procedure library.                  
001100******************************************************************        
001200*    1998-11-09 SAB  Y2K-0231 Added 4-digit year fields below.            
001300*                    Old 2-digit WS-CD-YY retired, see REDEFINES.         
001400 01  ws-run-date-area.                                                    
001500     05  ws-run-date-num           pic 9(8) comp.                         
001600     05  ws-run-date-split redefines ws-run-date-num.                     
001700         10  ws-run-date-ccyy      pic 9(4).                              
001800         10  ws-run-date-mm        pic 9(2).                              
001900         10  ws-run-date-dd        pic 9(2).                              
002000     05  ws-run-date-edit redefines ws-run-date-num                       
002100                                   pic 9(8).                              
002200     05  filler                   pic x(04).                              
002300                                                                          
002400 01  ws-run-time-area.                                                    
002500     05  ws-run-time-num           pic 9(8) comp.                         
002600     05  ws-run-time-split redefines ws-run-time-num.                     
002700         10  ws-run-time-hh        pic 9(2).                              
002800         10  ws-run-time-mm        pic 9(2).                              
002900         10  ws-run-time-ss        pic 9(2).                              
003000         10  ws-run-time-th        pic 9(2).                              
003100     05  filler                   pic x(04).                              
