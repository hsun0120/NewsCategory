000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Copybook: L-GEO-ENTRY                                                   
000400* Author: R. T. HOLLOWAY                                                  
000500* Create Date: 1985-03-04                                                 
000600* Purpose: LINKAGE view of one row of the geographic reference            
000700*          dictionary (province / city / district).  COPY this            
000800*          into any program that passes a single geo entry across         
000900*          a CALL boundary -- GEO-DICT-REPOSITORY and the load            
001000*          step both use this layout.                                     
001100* Tectonics: see RUNJOB member in the procedure library.                  
001200******************************************************************        
001300 01  l-geo-entry.                                                         
001400     05  l-geo-level              pic 9(01).                              
001500         88  l-geo-level-province  value 1.                               
001600         88  l-geo-level-city      value 2.                               
001700         88  l-geo-level-district  value 3.                               
001800     05  l-geo-code               pic x(12).                              
001900     05  l-geo-name               pic x(30).                              
002000     05  l-geo-parent-code        pic x(12).                              
002100     05  filler                  pic x(05).                               
