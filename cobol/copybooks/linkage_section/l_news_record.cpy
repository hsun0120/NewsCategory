000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Copybook: L-NEWS-RECORD                                                 
000400* Author: R. T. HOLLOWAY                                                  
000500* Create Date: 1985-03-04                                                 
000600* Purpose: LINKAGE view of one wire-service news article carried          
000700*          between the news-load step and the location-tagging            
000800*          step.  NEWS-TEXT is carried already cleaned of markup          
000900*          and blanks by the time this copybook is populated.             
001000* Tectonics: see RUNJOB member in the procedure library.                  
001100******************************************************************        
001200*    1998-11-09 SAB  Y2K-0231 No date fields in this layout --            
001300*                    reviewed and found not applicable.                   
001400*    2011-08-17 CMW  HD-5206 Added L-NEWS-TEXT-LEN -- the tagging         
001500*                    step was assuming it could recover the real          
001600*                    length of NEWS-TEXT from the fixed 4000-byte         
001700*                    field itself, which is wrong once the body           
001800*                    is shorter than the field and padded blank.          
001900 01  l-news-record.                                                       
002000     05  l-news-id                pic x(20).                              
002100     05  l-news-paper             pic x(40).                              
002200     05  l-news-text              pic x(4000).                            
002300     05  l-news-text-len          pic 9(04) comp.                         
002400     05  filler                  pic x(08).                               
