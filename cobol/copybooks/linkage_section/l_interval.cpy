000100******************************************************************        
000200* MIDLAND STATE DATA CENTER -- DATA PROCESSING DIVISION                   
000300* Copybook: L-INTERVAL                                                    
000400* Author: R. T. HOLLOWAY                                                  
000500* Create Date: 1985-03-11                                                 
000600* Purpose: LINKAGE view of one matched-location character                 
000700*          interval, passed to INTERVAL-TRACKER's entry points.           
000800* Tectonics: see RUNJOB member in the procedure library.                  
000900******************************************************************        
001000 01  l-interval.                                                          
001100     05  l-ivl-start              pic 9(04).                              
001200     05  l-ivl-end                pic 9(04).                              
001300     05  filler                  pic x(04).                               
001400                                                                          
001500 01  l-interval-return-code       pic 9.                                  
001600     88  l-interval-return-false  value 0.                                
001700     88  l-interval-return-true   value 1.                                
